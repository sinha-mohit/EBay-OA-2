000100***************************************************************   00000100
000200* PROPRIETARY MATERIALS - PROPERTY OF FIRST COMMONWEALTH BANK     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500  IDENTIFICATION DIVISION.                                        00000500
000600  PROGRAM-ID.    BNKPROC.                                         00000600
000700  AUTHOR.        R. HALVERSON.                                    00000700
000800  INSTALLATION.  FIRST COMMONWEALTH BANK - DATA PROCESSING DIV.   00000800
000900  DATE-WRITTEN.  03/11/87.                                        00000900
001000  DATE-COMPILED.                                                  00001000
001100  SECURITY.      NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300***************************************************************   00001300
001400* PROGRAM:  BNKPROC                                               00001400
001500*                                                                 00001500
001600* READS THE OVERNIGHT LEDGER COMMAND FILE AND APPLIES EACH        00001600
001700* BANKING ACTION (CREATE, DEPOSIT, TRANSFER, TOPSPEND,            00001700
001800* SCHEDULE, STATUS, PROCESS, MERGE) AGAINST AN IN-MEMORY          00001800
001900* ACCOUNT AND SCHEDULED-PAYMENT LEDGER, WRITING ONE ACTIVITY      00001900
002000* LINE PER COMMAND PLUS A TRAILING CONTROL-TOTAL SUMMARY.         00002000
002100*                                                                 00002100
002200* THE ACCOUNT AND SCHEDULED-PAYMENT TABLES ARE WORKING-STORAGE    00002200
002300* ONLY - THIS RUN CARRIES NO MASTER FILE FORWARD FROM THE         00002300
002400* PRIOR NIGHT'S RUN.                                              00002400
002500*                                                                 00002500
002600***************************************************************   00002600
002700* AMENDMENT HISTORY                                               00002700
002800*                                                                 00002800
002900*   DATE      INIT  REQUEST     DESCRIPTION                       00002900
003000*  03/11/87   RVH   CR-870311   ORIGINAL PROGRAM - ACCOUNT        00003000
003100*                                 CREATE/DEPOSIT/TRANSFER AND     00003100
003200*                                 THE END-OF-FILE BALANCE TOTAL.  00003200
003300*  11/09/88   JDC   CR-881103   ADDED TOPSPEND RANKING COMMAND.   00003300
003400*  09/02/91   TOK   CR-910820   ADDED SCHEDULE/STATUS/PROCESS     00003400
003500*                                 FOR CASHBACK-BEARING SCHEDULED  00003500
003600*                                 PAYMENTS.                       00003600
003700*  04/17/94   SLW   CR-940402   ADDED MERGE COMMAND - FOLDS ONE   00003700
003800*                                 ACCOUNT'S BALANCE, OUTGOING     00003800
003900*                                 HISTORY AND PENDING PAYMENTS    00003900
004000*                                 INTO A SURVIVING ACCOUNT.       00004000
004100*  01/14/99   MDP   Y2K-0114    YEAR 2000 REVIEW - ALL DATE       00004100
004200*                                 FIELDS ON THIS RUN ARE ARRIVAL  00004200
004300*                                 TIMESTAMPS, NOT CALENDAR DATES. 00004300
004400*                                 NO 2-DIGIT YEAR EXPOSURE FOUND. 00004400
004500*  08/23/99   MDP   Y2K-0823    CONFIRMED ABOVE AFTER SYSTEM      00004500
004600*                                 DATE ROLLOVER TEST IN REGION 2. 00004600
004700*                                 NO CHANGES REQUIRED.            00004700
004800*  02/06/01   BTK   CR-010206   ADDED UPSI-0 RERUN SWITCH SO      00004800
004900*                                 OPS CAN FLAG A RESTART RUN      00004900
005000*                                 WITHOUT A JCL OVERRIDE.         00005000
005100*  07/19/03   BTK   CR-030719   REWORKED THE PROCESS PAYMENT-DUE  00005100
005200*                                 LOGIC AND THE FILE-OPEN CHECK TO00005200
005300*                                 USE PERFORM...THRU / GO TO PER  00005300
005400*                                 DEPT STANDARD DP-114.           00005400
005500***************************************************************   00005500
005600  ENVIRONMENT DIVISION.                                           00005600
005700  CONFIGURATION SECTION.                                          00005700
005800  SOURCE-COMPUTER.    IBM-390.                                    00005800
005900  OBJECT-COMPUTER.    IBM-390.                                    00005900
006000  SPECIAL-NAMES.                                                  00006000
006100      C01 IS TOP-OF-FORM                                          00006100
006200      CLASS LEDGER-ALPHA IS 'A' THRU 'Z'                          00006200
006300      UPSI-0 ON STATUS IS WS-RERUN-SW.                            00006300
006400  INPUT-OUTPUT SECTION.                                           00006400
006500  FILE-CONTROL.                                                   00006500
006600      SELECT COMMAND-FILE ASSIGN TO CMDFILE                       00006600
006700          ACCESS IS SEQUENTIAL                                    00006700
006800          FILE STATUS IS WS-CMDFILE-STATUS.                       00006800
006900      SELECT REPORT-FILE  ASSIGN TO RPTFILE                       00006900
007000          FILE STATUS IS WS-RPTFILE-STATUS.                       00007000
007100*                                                                 00007100
007200***************************************************************   00007200
007300  DATA DIVISION.                                                  00007300
007400  FILE SECTION.                                                   00007400
007500*                                                                 00007500
007600  FD  COMMAND-FILE                                                00007600
007700      RECORDING MODE IS F.                                        00007700
007800  01  CMD-RECORD-FD               PIC X(80).                      00007800
007900*                                                                 00007900
008000  FD  REPORT-FILE                                                 00008000
008100      RECORDING MODE IS F.                                        00008100
008200  01  REPORT-RECORD               PIC X(80).                      00008200
008300*                                                                 00008300
008400***************************************************************   00008400
008500  WORKING-STORAGE SECTION.                                        00008500
008600***************************************************************   00008600
008700*                                                                 00008700
008800  01  SYSTEM-DATE-AND-TIME.                                       00008800
008900      05  CURRENT-DATE.                                           00008900
009000          10  CURRENT-YEAR            PIC 9(2).                   00009000
009100          10  CURRENT-MONTH           PIC 9(2).                   00009100
009200          10  CURRENT-DAY             PIC 9(2).                   00009200
009300      05  CURRENT-TIME.                                           00009300
009400          10  CURRENT-HOUR            PIC 9(2).                   00009400
009500          10  CURRENT-MINUTE          PIC 9(2).                   00009500
009600          10  CURRENT-SECOND          PIC 9(2).                   00009600
009700          10  CURRENT-HNDSEC          PIC 9(2).                   00009700
009800*                                                                 00009800
009900  01  WS-FIELDS.                                                  00009900
010000      05  WS-CMDFILE-STATUS       PIC X(2)  VALUE SPACES.         00010000
010100      05  WS-RPTFILE-STATUS       PIC X(2)  VALUE SPACES.         00010100
010200      05  WS-CMD-EOF              PIC X     VALUE SPACE.          00010200
010300      05  WS-FOUND-SW             PIC X     VALUE 'N'.            00010300
010400      05  WS-FOUND-SW-1           PIC X     VALUE 'N'.            00010400
010500      05  WS-FOUND-SW-2           PIC X     VALUE 'N'.            00010500
010600      05  WS-SEARCH-ID            PIC X(10) VALUE SPACES.         00010600
010700      05  WS-SEARCH-PAY-ID        PIC X(10) VALUE SPACES.         00010700
010800      05  WS-RERUN-SW             PIC X     VALUE 'N'.            00010800
010900      05  FILLER                  PIC X(04) VALUE SPACES.         00010900
011000*                                                                 00011000
011100* STANDALONE COUNTERS - NOT PART OF ANY GROUP MOVE, KEPT AT THE   00011100
011200* 77 LEVEL PER DEPT CODING STANDARD DP-114.                       00011200
011300  77  WS-DISPLAY-COUNT            PIC S9(4) COMP VALUE 0.         00011300
011400  77  WS-PROCESSED-COUNT          PIC S9(4) COMP VALUE 0.         00011400
011500  77  WS-FAILED-COUNT             PIC S9(4) COMP VALUE 0.         00011500
011600*                                                                 00011600
011700  01  WORK-VARIABLES.                                             00011700
011800      05  WS-SUB1                 PIC S9(4) COMP VALUE 0.         00011800
011900      05  WS-SUB2                 PIC S9(4) COMP VALUE 0.         00011900
012000      05  WS-SUB3                 PIC S9(4) COMP VALUE 0.         00012000
012100      05  WS-FOUND-IDX            PIC S9(4) COMP VALUE 0.         00012100
012200      05  WS-ACCT-IDX-1           PIC S9(4) COMP VALUE 0.         00012200
012300      05  WS-ACCT-IDX-2           PIC S9(4) COMP VALUE 0.         00012300
012400      05  WS-PAY-IDX              PIC S9(4) COMP VALUE 0.         00012400
012500      05  WS-BEST-IDX             PIC S9(4) COMP VALUE 0.         00012500
012600      05  WS-XFER-FROM-IDX        PIC S9(4) COMP VALUE 0.         00012600
012700      05  WS-XFER-TO-IDX          PIC S9(4) COMP VALUE 0.         00012700
012800      05  WS-XFER-AMOUNT          PIC S9(11)V99 COMP-3 VALUE 0.   00012800
012900      05  WS-XFER-TS              PIC 9(9)  VALUE 0.              00012900
013000      05  WS-SPEND-ACCT-IDX       PIC S9(4) COMP VALUE 0.         00013000
013100      05  WS-SPEND-AS-OF-TS       PIC 9(9)  VALUE 0.              00013100
013200      05  WS-SPEND-AMOUNT         PIC S9(11)V99 COMP-3 VALUE 0.   00013200
013300      05  WS-CASHBACK-AMOUNT      PIC S9(11)V99 COMP-3 VALUE 0.   00013300
013400      05  FILLER                  PIC X(05) VALUE SPACES.         00013400
013500*                                                                 00013500
013600  01  REPORT-TOTALS.                                              00013600
013700      05  WS-TOTAL-BALANCE        PIC S9(13)V99 COMP-3 VALUE 0.   00013700
013800      05  FILLER                  PIC X(05) VALUE SPACES.         00013800
013900*                                                                 00013900
014000      COPY CMDREC.                                                00014000
014100      COPY ACCTTAB.                                               00014100
014200      COPY PAYTAB.                                                00014200
014300      COPY RPTLINE.                                               00014300
014400*                                                                 00014400
014500  01  RANK-TABLE.                                                 00014500
014600      05  RANK-COUNT              PIC 9(04) COMP VALUE 0.         00014600
014700      05  FILLER                  PIC X(01) VALUE SPACE.          00014700
014800      05  RANK-ENTRY OCCURS 500 TIMES.                            00014800
014900          10  RANK-ACCT-ID        PIC X(10).                      00014900
015000          10  RANK-AMOUNT         PIC S9(11)V99 COMP-3.           00015000
015100          10  FILLER              PIC X(01).                      00015100
015200*                                                                 00015200
015300  01  WS-RANK-SWAP                PIC X(18).                      00015300
015400*                                                                 00015400
015500  01  MERGE-SCRATCH.                                              00015500
015600      05  MERGE-COUNT             PIC 9(04) COMP VALUE 0.         00015600
015700      05  FILLER                  PIC X(01) VALUE SPACE.          00015700
015800      05  MERGE-ENTRY OCCURS 400 TIMES.                           00015800
015900          10  MERGE-TS            PIC 9(09).                      00015900
016000          10  MERGE-AMT           PIC S9(11)V99 COMP-3.           00016000
016100          10  FILLER              PIC X(01).                      00016100
016200*                                                                 00016200
016300  01  WS-EDIT-FIELDS.                                             00016300
016400      05  WS-BALANCE-EDIT         PIC -(11)9.99.                  00016400
016500      05  WS-COUNT-EDIT-1         PIC ZZZ9.                       00016500
016600      05  WS-COUNT-EDIT-2         PIC ZZZ9.                       00016600
016700*                                                                 00016700
016800***************************************************************   00016800
016900  PROCEDURE DIVISION.                                             00016900
017000***************************************************************   00017000
017100*                                                                 00017100
017200  000-MAIN.                                                       00017200
017300      ACCEPT CURRENT-DATE FROM DATE.                              00017300
017400      ACCEPT CURRENT-TIME FROM TIME.                              00017400
017500      DISPLAY 'BNKPROC STARTED DATE = ' CURRENT-MONTH '/'         00017500
017600              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.        00017600
017700      DISPLAY '              TIME = ' CURRENT-HOUR ':'            00017700
017800              CURRENT-MINUTE ':' CURRENT-SECOND.                  00017800
017900*                                                                 00017900
018000      PERFORM 700-OPEN-FILES THRU 700-EXIT.                       00018000
018100      IF WS-CMD-EOF = 'Y'                                         00018100
018200          GO TO 000-EXIT.                                         00018200
018300      PERFORM 100-PROCESS-COMMANDS UNTIL WS-CMD-EOF = 'Y'.        00018300
018400      PERFORM 850-REPORT-SUMMARY-TOTALS.                          00018400
018500      PERFORM 790-CLOSE-FILES.                                    00018500
018600  000-EXIT.                                                       00018600
018700      GOBACK.                                                     00018700
018800*                                                                 00018800
018900  100-PROCESS-COMMANDS.                                           00018900
019000      PERFORM 710-READ-COMMAND-FILE.                              00019000
019100      IF WS-CMD-EOF NOT = 'Y'                                     00019100
019200          MOVE SPACES TO REPORT-LINE                              00019200
019300          EVALUATE CMD-TYPE                                       00019300
019400              WHEN 'CREATE  '                                     00019400
019500                  PERFORM 200-PROCESS-CREATE                      00019500
019600              WHEN 'DEPOSIT '                                     00019600
019700                  PERFORM 210-PROCESS-DEPOSIT                     00019700
019800              WHEN 'TRANSFER'                                     00019800
019900                  PERFORM 220-PROCESS-TRANSFER                    00019900
020000              WHEN 'TOPSPEND'                                     00020000
020100                  PERFORM 230-PROCESS-TOPSPEND                    00020100
020200              WHEN 'SCHEDULE'                                     00020200
020300                  PERFORM 240-PROCESS-SCHEDULE                    00020300
020400              WHEN 'STATUS  '                                     00020400
020500                  PERFORM 250-PROCESS-STATUS                      00020500
020600              WHEN 'PROCESS '                                     00020600
020700                  PERFORM 260-PROCESS-PAYMENTS-DUE                00020700
020800              WHEN 'MERGE   '                                     00020800
020900                  PERFORM 270-PROCESS-MERGE                       00020900
021000              WHEN OTHER                                          00021000
021100                  MOVE CMD-TYPE TO RPT-CMD-TYPE                   00021100
021200                  MOVE 'REJECTED - UNKNOWN COMMAND TYPE'          00021200
021300                      TO RPT-RESULT                               00021300
021400                  PERFORM 295-WRITE-REPORT-LINE                   00021400
021500          END-EVALUATE                                            00021500
021600      END-IF.                                                     00021600
021700*                                                                 00021700
021800***************************************************************   00021800
021900* CREATE - ADD A NEW ACCOUNT.  REJECTED IF THE ID IS BLANK OR     00021900
022000* AN ACCOUNT WITH THAT ID ALREADY EXISTS.                         00022000
022100***************************************************************   00022100
022200  200-PROCESS-CREATE.                                             00022200
022300      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00022300
022400      IF CMD-ACCOUNT-1 = SPACES                                   00022400
022500          MOVE 'REJECTED - BLANK ACCOUNT ID' TO RPT-RESULT        00022500
022600      ELSE                                                        00022600
022700          MOVE CMD-ACCOUNT-1 TO WS-SEARCH-ID                      00022700
022800          PERFORM 500-FIND-ACCOUNT                                00022800
022900          IF WS-FOUND-SW = 'Y'                                    00022900
023000              MOVE 'REJECTED - ACCOUNT ALREADY EXISTS'            00023000
023100                  TO RPT-RESULT                                   00023100
023200          ELSE                                                    00023200
023300              PERFORM 505-ADD-ACCOUNT                             00023300
023400              MOVE 'ACCOUNT CREATED' TO RPT-RESULT                00023400
023500          END-IF                                                  00023500
023600      END-IF.                                                     00023600
023700      PERFORM 295-WRITE-REPORT-LINE.                              00023700
023800*                                                                 00023800
023900***************************************************************   00023900
024000* DEPOSIT - ADD CMD-AMOUNT TO THE ACCOUNT'S BALANCE.              00024000
024100***************************************************************   00024100
024200  210-PROCESS-DEPOSIT.                                            00024200
024300      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00024300
024400      MOVE CMD-ACCOUNT-1 TO WS-SEARCH-ID.                         00024400
024500      PERFORM 500-FIND-ACCOUNT.                                   00024500
024600      IF WS-FOUND-SW NOT = 'Y'                                    00024600
024700          MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT       00024700
024800      ELSE                                                        00024800
024900          IF CMD-AMOUNT NOT > 0                                   00024900
025000              MOVE 'REJECTED - AMOUNT NOT POSITIVE'               00025000
025100                  TO RPT-RESULT                                   00025100
025200          ELSE                                                    00025200
025300              MOVE WS-FOUND-IDX TO WS-ACCT-IDX-1                  00025300
025400              ADD CMD-AMOUNT TO ACCT-BALANCE(WS-ACCT-IDX-1)       00025400
025500              MOVE ACCT-BALANCE(WS-ACCT-IDX-1) TO WS-BALANCE-EDIT 00025500
025600              STRING 'DEPOSIT POSTED - NEW BAL='                  00025600
025700                  WS-BALANCE-EDIT                                 00025700
025800                  DELIMITED BY SIZE INTO RPT-RESULT               00025800
025900          END-IF                                                  00025900
026000      END-IF.                                                     00026000
026100      PERFORM 295-WRITE-REPORT-LINE.                              00026100
026200*                                                                 00026200
026300***************************************************************   00026300
026400* TRANSFER - MOVE CMD-AMOUNT FROM ACCOUNT-1 TO ACCOUNT-2 AND      00026400
026500* RECORD AN OUTGOING EVENT AGAINST THE PAYER.                     00026500
026600***************************************************************   00026600
026700  220-PROCESS-TRANSFER.                                           00026700
026800      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00026800
026900      MOVE CMD-ACCOUNT-1 TO WS-SEARCH-ID.                         00026900
027000      PERFORM 500-FIND-ACCOUNT.                                   00027000
027100      MOVE WS-FOUND-SW TO WS-FOUND-SW-1.                          00027100
027200      MOVE WS-FOUND-IDX TO WS-ACCT-IDX-1.                         00027200
027300      MOVE CMD-ACCOUNT-2 TO WS-SEARCH-ID.                         00027300
027400      PERFORM 500-FIND-ACCOUNT.                                   00027400
027500      MOVE WS-FOUND-SW TO WS-FOUND-SW-2.                          00027500
027600      MOVE WS-FOUND-IDX TO WS-ACCT-IDX-2.                         00027600
027700      IF WS-FOUND-SW-1 NOT = 'Y' OR WS-FOUND-SW-2 NOT = 'Y'       00027700
027800          MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT       00027800
027900      ELSE                                                        00027900
028000          IF CMD-AMOUNT NOT > 0                                   00028000
028100              MOVE 'REJECTED - AMOUNT NOT POSITIVE'               00028100
028200                  TO RPT-RESULT                                   00028200
028300          ELSE                                                    00028300
028400              IF ACCT-BALANCE(WS-ACCT-IDX-1) < CMD-AMOUNT         00028400
028500                  MOVE 'REJECTED - INSUFFICIENT BALANCE'          00028500
028600                      TO RPT-RESULT                               00028600
028700              ELSE                                                00028700
028800                  MOVE WS-ACCT-IDX-1 TO WS-XFER-FROM-IDX          00028800
028900                  MOVE WS-ACCT-IDX-2 TO WS-XFER-TO-IDX            00028900
029000                  MOVE CMD-AMOUNT TO WS-XFER-AMOUNT               00029000
029100                  MOVE CMD-TIMESTAMP TO WS-XFER-TS                00029100
029200                  PERFORM 600-APPLY-TRANSFER                      00029200
029300                  MOVE ACCT-BALANCE(WS-ACCT-IDX-1)                00029300
029400                      TO WS-BALANCE-EDIT                          00029400
029500                  STRING 'TRANSFER POSTED - NEW BAL='             00029500
029600                      WS-BALANCE-EDIT                             00029600
029700                      DELIMITED BY SIZE INTO RPT-RESULT           00029700
029800              END-IF                                              00029800
029900          END-IF                                                  00029900
030000      END-IF.                                                     00030000
030100      PERFORM 295-WRITE-REPORT-LINE.                              00030100
030200*                                                                 00030200
030300***************************************************************   00030300
030400* TOPSPEND - RANK EVERY ACCOUNT BY OUTGOING SPEND AS OF           00030400
030500* CMD-TIMESTAMP AND LIST THE TOP CMD-TOPN ACCOUNT IDS             00030500
030600* (REPORT LINE WIDTH LIMITS THE PRINTED LIST TO SIX IDS).         00030600
030700***************************************************************   00030700
030800  230-PROCESS-TOPSPEND.                                           00030800
030900      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00030900
031000      MOVE 0 TO RANK-COUNT.                                       00031000
031100      PERFORM 231-BUILD-RANK-ENTRY                                00031100
031200          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > ACCT-COUNT. 00031200
031300      PERFORM 640-RANK-TOP-ACCOUNTS.                              00031300
031400      PERFORM 245-BUILD-TOPSPEND-RESULT.                          00031400
031500      PERFORM 295-WRITE-REPORT-LINE.                              00031500
031600*                                                                 00031600
031700  231-BUILD-RANK-ENTRY.                                           00031700
031800      MOVE WS-SUB1 TO WS-SPEND-ACCT-IDX.                          00031800
031900      MOVE CMD-TIMESTAMP TO WS-SPEND-AS-OF-TS.                    00031900
032000      PERFORM 620-SPEND-AS-OF.                                    00032000
032100      ADD 1 TO RANK-COUNT.                                        00032100
032200      MOVE ACCT-ID(WS-SUB1) TO RANK-ACCT-ID(RANK-COUNT).          00032200
032300      MOVE WS-SPEND-AMOUNT TO RANK-AMOUNT(RANK-COUNT).            00032300
032400*                                                                 00032400
032500  245-BUILD-TOPSPEND-RESULT.                                      00032500
032600      MOVE RANK-COUNT TO WS-DISPLAY-COUNT.                        00032600
032700      IF CMD-TOPN < WS-DISPLAY-COUNT                              00032700
032800          MOVE CMD-TOPN TO WS-DISPLAY-COUNT                       00032800
032900      END-IF.                                                     00032900
033000      IF WS-DISPLAY-COUNT > 6                                     00033000
033100          MOVE 6 TO WS-DISPLAY-COUNT                              00033100
033200      END-IF.                                                     00033200
033300      IF CMD-TOPN = 0                                             00033300
033400          MOVE 0 TO WS-DISPLAY-COUNT                              00033400
033500      END-IF.                                                     00033500
033600      PERFORM 246-EMIT-TOPSPEND-ID                                00033600
033700          VARYING WS-SUB1 FROM 1 BY 1                             00033700
033800          UNTIL WS-SUB1 > WS-DISPLAY-COUNT.                       00033800
033900*                                                                 00033900
034000  246-EMIT-TOPSPEND-ID.                                           00034000
034100      MOVE RANK-ACCT-ID(WS-SUB1) TO RPT-RESULT-ACCT-ID(WS-SUB1).  00034100
034200*                                                                 00034200
034300***************************************************************   00034300
034400* SCHEDULE - CREATE A SCHEDULED-PAYMENT ENTRY WITH THE NEXT       00034400
034500* SEQUENTIAL PAYMENT ID.                                          00034500
034600***************************************************************   00034600
034700  240-PROCESS-SCHEDULE.                                           00034700
034800      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00034800
034900      MOVE CMD-ACCOUNT-1 TO WS-SEARCH-ID.                         00034900
035000      PERFORM 500-FIND-ACCOUNT.                                   00035000
035100      MOVE WS-FOUND-SW TO WS-FOUND-SW-1.                          00035100
035200      MOVE CMD-ACCOUNT-2 TO WS-SEARCH-ID.                         00035200
035300      PERFORM 500-FIND-ACCOUNT.                                   00035300
035400      MOVE WS-FOUND-SW TO WS-FOUND-SW-2.                          00035400
035500      IF WS-FOUND-SW-1 NOT = 'Y' OR WS-FOUND-SW-2 NOT = 'Y'       00035500
035600          MOVE 'REJECTED - ACCOUNT NOT FOUND' TO RPT-RESULT       00035600
035700      ELSE                                                        00035700
035800          PERFORM 510-NEXT-PAYMENT-ID.                            00035800
035900          PERFORM 515-ADD-PAYMENT.                                00035900
036000          STRING 'SCHEDULED PAYMENT ID='                          00036000
036100              PAY-ID(PAY-COUNT)                                   00036100
036200              DELIMITED BY SIZE INTO RPT-RESULT                   00036200
036300      END-IF.                                                     00036300
036400      PERFORM 295-WRITE-REPORT-LINE.                              00036400
036500*                                                                 00036500
036600***************************************************************   00036600
036700* STATUS - LOOK UP A SCHEDULED PAYMENT BY ID AND REPORT ITS       00036700
036800* STATUS TO THE QUERYING ACCOUNT (MUST BE THE PAYER).             00036800
036900***************************************************************   00036900
037000  250-PROCESS-STATUS.                                             00037000
037100      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00037100
037200      MOVE CMD-PAYMENT-ID TO WS-SEARCH-PAY-ID.                    00037200
037300      PERFORM 520-FIND-PAYMENT.                                   00037300
037400      IF WS-FOUND-SW NOT = 'Y'                                    00037400
037500          MOVE 'not_found' TO RPT-RESULT                          00037500
037600      ELSE                                                        00037600
037700          MOVE WS-FOUND-IDX TO WS-PAY-IDX                         00037700
037800          IF PAY-FROM-ACCT(WS-PAY-IDX) NOT = CMD-ACCOUNT-1        00037800
037900              MOVE 'unauthorized' TO RPT-RESULT                   00037900
038000          ELSE                                                    00038000
038100              EVALUATE PAY-STATUS(WS-PAY-IDX)                     00038100
038200                  WHEN 'SCHEDULED'                                00038200
038300                      MOVE 'scheduled' TO RPT-RESULT              00038300
038400                  WHEN 'PROCESSED'                                00038400
038500                      MOVE 'processed' TO RPT-RESULT              00038500
038600                  WHEN 'FAILED   '                                00038600
038700                      MOVE 'failed' TO RPT-RESULT                 00038700
038800              END-EVALUATE                                        00038800
038900          END-IF                                                  00038900
039000      END-IF.                                                     00039000
039100      PERFORM 295-WRITE-REPORT-LINE.                              00039100
039200*                                                                 00039200
039300***************************************************************   00039300
039400* PROCESS - ATTEMPT EVERY SCHEDULED PAYMENT DUE AT OR BEFORE      00039400
039500* CMD-TIMESTAMP, PAYING CASHBACK TO THE PAYER ON SUCCESS.         00039500
039600***************************************************************   00039600
039700  260-PROCESS-PAYMENTS-DUE.                                       00039700
039800      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00039800
039900      MOVE 0 TO WS-PROCESSED-COUNT.                               00039900
040000      MOVE 0 TO WS-FAILED-COUNT.                                  00040000
040100      PERFORM 261-CHECK-PAYMENT-DUE                               00040100
040200          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > PAY-COUNT.  00040200
040300      MOVE WS-PROCESSED-COUNT TO WS-COUNT-EDIT-1.                 00040300
040400      MOVE WS-FAILED-COUNT TO WS-COUNT-EDIT-2.                    00040400
040500      STRING 'PROCESSED=' WS-COUNT-EDIT-1                         00040500
040600          ' FAILED=' WS-COUNT-EDIT-2                              00040600
040700          DELIMITED BY SIZE INTO RPT-RESULT.                      00040700
040800      PERFORM 295-WRITE-REPORT-LINE.                              00040800
040900*                                                                 00040900
041000  261-CHECK-PAYMENT-DUE.                                          00041000
041100      IF PAY-STATUS(WS-SUB1) = 'SCHEDULED'                        00041100
041200          AND PAY-SCHEDULED-AT(WS-SUB1) <= CMD-TIMESTAMP          00041200
041300          PERFORM 262-ATTEMPT-PAYMENT THRU 262-EXIT               00041300
041400      END-IF.                                                     00041400
041500*                                                                 00041500
041600  262-ATTEMPT-PAYMENT.                                            00041600
041700      MOVE PAY-FROM-ACCT(WS-SUB1) TO WS-SEARCH-ID.                00041700
041800      PERFORM 500-FIND-ACCOUNT.                                   00041800
041900      MOVE WS-FOUND-SW TO WS-FOUND-SW-1.                          00041900
042000      MOVE WS-FOUND-IDX TO WS-ACCT-IDX-1.                         00042000
042100      MOVE PAY-TO-ACCT(WS-SUB1) TO WS-SEARCH-ID.                  00042100
042200      PERFORM 500-FIND-ACCOUNT.                                   00042200
042300      MOVE WS-FOUND-SW TO WS-FOUND-SW-2.                          00042300
042400      MOVE WS-FOUND-IDX TO WS-ACCT-IDX-2.                         00042400
042500      IF WS-FOUND-SW-1 NOT = 'Y' OR WS-FOUND-SW-2 NOT = 'Y'       00042500
042600          GO TO 262-PAYMENT-FAILED.                               00042600
042700      IF ACCT-BALANCE(WS-ACCT-IDX-1) < PAY-AMOUNT(WS-SUB1)        00042700
042800          GO TO 262-PAYMENT-FAILED.                               00042800
042900      MOVE WS-ACCT-IDX-1 TO WS-XFER-FROM-IDX.                     00042900
043000      MOVE WS-ACCT-IDX-2 TO WS-XFER-TO-IDX.                       00043000
043100      MOVE PAY-AMOUNT(WS-SUB1) TO WS-XFER-AMOUNT.                 00043100
043200      MOVE PAY-SCHEDULED-AT(WS-SUB1) TO WS-XFER-TS.               00043200
043300      PERFORM 600-APPLY-TRANSFER.                                 00043300
043400      PERFORM 660-APPLY-CASHBACK.                                 00043400
043500      MOVE 'PROCESSED' TO PAY-STATUS(WS-SUB1).                    00043500
043600      ADD 1 TO WS-PROCESSED-COUNT.                                00043600
043700      GO TO 262-EXIT.                                             00043700
043800*                                                                 00043800
043900  262-PAYMENT-FAILED.                                             00043900
044000      MOVE 'FAILED   ' TO PAY-STATUS(WS-SUB1).                    00044000
044100      ADD 1 TO WS-FAILED-COUNT.                                   00044100
044200  262-EXIT.                                                       00044200
044300      EXIT.                                                       00044300
044400*                                                                 00044400
044500***************************************************************   00044500
044600* MERGE - FOLD CMD-ACCOUNT-2 INTO CMD-ACCOUNT-1 AND REMOVE        00044600
044700* CMD-ACCOUNT-2 FROM THE LEDGER.                                  00044700
044800***************************************************************   00044800
044900  270-PROCESS-MERGE.                                              00044900
045000      MOVE CMD-TYPE TO RPT-CMD-TYPE.                              00045000
045100      IF CMD-ACCOUNT-1 = CMD-ACCOUNT-2                            00045100
045200          MOVE 'SKIPPED - SAME ACCOUNT' TO RPT-RESULT             00045200
045300      ELSE                                                        00045300
045400          MOVE CMD-ACCOUNT-1 TO WS-SEARCH-ID                      00045400
045500          PERFORM 500-FIND-ACCOUNT                                00045500
045600          MOVE WS-FOUND-SW TO WS-FOUND-SW-1                       00045600
045700          MOVE WS-FOUND-IDX TO WS-ACCT-IDX-1                      00045700
045800          MOVE CMD-ACCOUNT-2 TO WS-SEARCH-ID                      00045800
045900          PERFORM 500-FIND-ACCOUNT                                00045900
046000          MOVE WS-FOUND-SW TO WS-FOUND-SW-2                       00046000
046100          MOVE WS-FOUND-IDX TO WS-ACCT-IDX-2                      00046100
046200          IF WS-FOUND-SW-1 NOT = 'Y' OR WS-FOUND-SW-2 NOT = 'Y'   00046200
046300              MOVE 'SKIPPED - ACCOUNT NOT FOUND' TO RPT-RESULT    00046300
046400          ELSE                                                    00046400
046500              PERFORM 680-MERGE-OUTGOING-HISTORY                  00046500
046600              ADD ACCT-BALANCE(WS-ACCT-IDX-2)                     00046600
046700                  TO ACCT-BALANCE(WS-ACCT-IDX-1)                  00046700
046800              PERFORM 690-REPOINT-PAYMENTS                        00046800
046900              PERFORM 695-REMOVE-ACCOUNT                          00046900
047000              MOVE 'MERGED' TO RPT-RESULT                         00047000
047100          END-IF                                                  00047100
047200      END-IF.                                                     00047200
047300      PERFORM 295-WRITE-REPORT-LINE.                              00047300
047400*                                                                 00047400
047500***************************************************************   00047500
047600* SHARED HELPERS - ACCOUNT/PAYMENT LOOKUP, TRANSFER, SPEND,       00047600
047700* RANKING, MERGE.                                                 00047700
047800***************************************************************   00047800
047900  295-WRITE-REPORT-LINE.                                          00047900
048000      WRITE REPORT-RECORD FROM REPORT-LINE.                       00048000
048100      IF WS-RPTFILE-STATUS NOT = '00'                             00048100
048200          DISPLAY 'REPORT FILE WRITE ERROR. STATUS: '             00048200
048300                  WS-RPTFILE-STATUS                               00048300
048400      END-IF.                                                     00048400
048500*                                                                 00048500
048600  500-FIND-ACCOUNT.                                               00048600
048700      MOVE 'N' TO WS-FOUND-SW.                                    00048700
048800      MOVE 0 TO WS-FOUND-IDX.                                     00048800
048900      PERFORM 501-SEARCH-ACCOUNT-LOOP                             00048900
049000          VARYING WS-SUB2 FROM 1 BY 1                             00049000
049100          UNTIL WS-SUB2 > ACCT-COUNT OR WS-FOUND-SW = 'Y'.        00049100
049200*                                                                 00049200
049300  501-SEARCH-ACCOUNT-LOOP.                                        00049300
049400      IF ACCT-ID(WS-SUB2) = WS-SEARCH-ID                          00049400
049500          MOVE 'Y' TO WS-FOUND-SW                                 00049500
049600          MOVE WS-SUB2 TO WS-FOUND-IDX                            00049600
049700      END-IF.                                                     00049700
049800*                                                                 00049800
049900  505-ADD-ACCOUNT.                                                00049900
050000      ADD 1 TO ACCT-COUNT.                                        00050000
050100      MOVE CMD-ACCOUNT-1 TO ACCT-ID(ACCT-COUNT).                  00050100
050200      MOVE 0 TO ACCT-BALANCE(ACCT-COUNT).                         00050200
050300      MOVE 0 TO ACCT-OUTGOING-COUNT(ACCT-COUNT).                  00050300
050400*                                                                 00050400
050500  510-NEXT-PAYMENT-ID.                                            00050500
050600      ADD 1 TO PAY-NEXT-SEQ.                                      00050600
050700*                                                                 00050700
050800  515-ADD-PAYMENT.                                                00050800
050900      ADD 1 TO PAY-COUNT.                                         00050900
051000      MOVE 'PAY' TO PAY-ID-PREFIX(PAY-COUNT).                     00051000
051100      MOVE PAY-NEXT-SEQ TO PAY-ID-SEQ(PAY-COUNT).                 00051100
051200      MOVE CMD-ACCOUNT-1 TO PAY-FROM-ACCT(PAY-COUNT).             00051200
051300      MOVE CMD-ACCOUNT-2 TO PAY-TO-ACCT(PAY-COUNT).               00051300
051400      MOVE CMD-TIMESTAMP TO PAY-SCHEDULED-AT(PAY-COUNT).          00051400
051500      MOVE CMD-AMOUNT TO PAY-AMOUNT(PAY-COUNT).                   00051500
051600      MOVE CMD-CASHBACK-PCT TO PAY-CASHBACK-PCT(PAY-COUNT).       00051600
051700      MOVE 'SCHEDULED' TO PAY-STATUS(PAY-COUNT).                  00051700
051800*                                                                 00051800
051900  520-FIND-PAYMENT.                                               00051900
052000      MOVE 'N' TO WS-FOUND-SW.                                    00052000
052100      MOVE 0 TO WS-FOUND-IDX.                                     00052100
052200      PERFORM 521-SEARCH-PAYMENT-LOOP                             00052200
052300          VARYING WS-SUB2 FROM 1 BY 1                             00052300
052400          UNTIL WS-SUB2 > PAY-COUNT OR WS-FOUND-SW = 'Y'.         00052400
052500*                                                                 00052500
052600  521-SEARCH-PAYMENT-LOOP.                                        00052600
052700      IF PAY-ID(WS-SUB2) = WS-SEARCH-PAY-ID                       00052700
052800          MOVE 'Y' TO WS-FOUND-SW                                 00052800
052900          MOVE WS-SUB2 TO WS-FOUND-IDX                            00052900
053000      END-IF.                                                     00053000
053100*                                                                 00053100
053200  600-APPLY-TRANSFER.                                             00053200
053300      SUBTRACT WS-XFER-AMOUNT FROM ACCT-BALANCE(WS-XFER-FROM-IDX).00053300
053400      ADD WS-XFER-AMOUNT TO ACCT-BALANCE(WS-XFER-TO-IDX).         00053400
053500      PERFORM 630-INSERT-OUTGOING-EVENT.                          00053500
053600*                                                                 00053600
053700  620-SPEND-AS-OF.                                                00053700
053800      MOVE 0 TO WS-SPEND-AMOUNT.                                  00053800
053900      PERFORM 621-SPEND-SCAN-STEP                                 00053900
054000          VARYING WS-SUB3 FROM 1 BY 1                             00054000
054100          UNTIL WS-SUB3 > ACCT-OUTGOING-COUNT(WS-SPEND-ACCT-IDX). 00054100
054200*                                                                 00054200
054300  621-SPEND-SCAN-STEP.                                            00054300
054400      IF ACCT-OUTGOING-TS(WS-SPEND-ACCT-IDX, WS-SUB3)             00054400
054500          NOT > WS-SPEND-AS-OF-TS                                 00054500
054600          MOVE ACCT-OUTGOING-CUM(WS-SPEND-ACCT-IDX, WS-SUB3)      00054600
054700              TO WS-SPEND-AMOUNT                                  00054700
054800      END-IF.                                                     00054800
054900*                                                                 00054900
055000  630-INSERT-OUTGOING-EVENT.                                      00055000
055100      ADD 1 TO ACCT-OUTGOING-COUNT(WS-XFER-FROM-IDX).             00055100
055200      MOVE WS-XFER-TS TO                                          00055200
055300          ACCT-OUTGOING-TS(WS-XFER-FROM-IDX,                      00055300
055400              ACCT-OUTGOING-COUNT(WS-XFER-FROM-IDX)).             00055400
055500      IF ACCT-OUTGOING-COUNT(WS-XFER-FROM-IDX) = 1                00055500
055600          MOVE WS-XFER-AMOUNT TO                                  00055600
055700              ACCT-OUTGOING-CUM(WS-XFER-FROM-IDX, 1)              00055700
055800      ELSE                                                        00055800
055900          COMPUTE ACCT-OUTGOING-CUM(WS-XFER-FROM-IDX,             00055900
056000              ACCT-OUTGOING-COUNT(WS-XFER-FROM-IDX)) =            00056000
056100              ACCT-OUTGOING-CUM(WS-XFER-FROM-IDX,                 00056100
056200              ACCT-OUTGOING-COUNT(WS-XFER-FROM-IDX) - 1)          00056200
056300              + WS-XFER-AMOUNT                                    00056300
056400      END-IF.                                                     00056400
056500*                                                                 00056500
056600  640-RANK-TOP-ACCOUNTS.                                          00056600
056700      PERFORM 641-RANK-OUTER-STEP                                 00056700
056800          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > RANK-COUNT. 00056800
056900*                                                                 00056900
057000  641-RANK-OUTER-STEP.                                            00057000
057100      MOVE WS-SUB1 TO WS-BEST-IDX.                                00057100
057200      PERFORM 642-RANK-INNER-STEP                                 00057200
057300          VARYING WS-SUB2 FROM WS-SUB1 BY 1                       00057300
057400          UNTIL WS-SUB2 > RANK-COUNT.                             00057400
057500      IF WS-BEST-IDX NOT = WS-SUB1                                00057500
057600          PERFORM 643-SWAP-RANK-ENTRIES                           00057600
057700      END-IF.                                                     00057700
057800*                                                                 00057800
057900  642-RANK-INNER-STEP.                                            00057900
058000      IF RANK-AMOUNT(WS-SUB2) > RANK-AMOUNT(WS-BEST-IDX)          00058000
058100          MOVE WS-SUB2 TO WS-BEST-IDX                             00058100
058200      ELSE                                                        00058200
058300          IF RANK-AMOUNT(WS-SUB2) = RANK-AMOUNT(WS-BEST-IDX)      00058300
058400              AND RANK-ACCT-ID(WS-SUB2) <                         00058400
058500                  RANK-ACCT-ID(WS-BEST-IDX)                       00058500
058600              MOVE WS-SUB2 TO WS-BEST-IDX                         00058600
058700          END-IF                                                  00058700
058800      END-IF.                                                     00058800
058900*                                                                 00058900
059000  643-SWAP-RANK-ENTRIES.                                          00059000
059100      MOVE RANK-ENTRY(WS-SUB1)    TO WS-RANK-SWAP.                00059100
059200      MOVE RANK-ENTRY(WS-BEST-IDX) TO RANK-ENTRY(WS-SUB1).        00059200
059300      MOVE WS-RANK-SWAP           TO RANK-ENTRY(WS-BEST-IDX).     00059300
059400*                                                                 00059400
059500  660-APPLY-CASHBACK.                                             00059500
059600      COMPUTE WS-CASHBACK-AMOUNT ROUNDED =                        00059600
059700          PAY-AMOUNT(WS-SUB1) * PAY-CASHBACK-PCT(WS-SUB1) / 100.  00059700
059800      ADD WS-CASHBACK-AMOUNT TO ACCT-BALANCE(WS-ACCT-IDX-1).      00059800
059900*                                                                 00059900
060000  680-MERGE-OUTGOING-HISTORY.                                     00060000
060100      MOVE 0 TO MERGE-COUNT.                                      00060100
060200      MOVE 1 TO WS-SUB1.                                          00060200
060300      MOVE 1 TO WS-SUB2.                                          00060300
060400      PERFORM 681-MERGE-STEP                                      00060400
060500          UNTIL WS-SUB1 > ACCT-OUTGOING-COUNT(WS-ACCT-IDX-1)      00060500
060600          AND WS-SUB2 > ACCT-OUTGOING-COUNT(WS-ACCT-IDX-2).       00060600
060700      PERFORM 685-REBUILD-CUMULATIVE-STEP                         00060700
060800          VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > MERGE-COUNT.00060800
060900      MOVE MERGE-COUNT TO ACCT-OUTGOING-COUNT(WS-ACCT-IDX-1).     00060900
061000      MOVE 0 TO ACCT-OUTGOING-COUNT(WS-ACCT-IDX-2).               00061000
061100*                                                                 00061100
061200  681-MERGE-STEP.                                                 00061200
061300      IF WS-SUB1 > ACCT-OUTGOING-COUNT(WS-ACCT-IDX-1)             00061300
061400          PERFORM 683-TAKE-FROM-ACCOUNT-2                         00061400
061500      ELSE                                                        00061500
061600          IF WS-SUB2 > ACCT-OUTGOING-COUNT(WS-ACCT-IDX-2)         00061600
061700              PERFORM 682-TAKE-FROM-ACCOUNT-1                     00061700
061800          ELSE                                                    00061800
061900              IF ACCT-OUTGOING-TS(WS-ACCT-IDX-1, WS-SUB1)         00061900
062000                  NOT > ACCT-OUTGOING-TS(WS-ACCT-IDX-2, WS-SUB2)  00062000
062100                  PERFORM 682-TAKE-FROM-ACCOUNT-1                 00062100
062200              ELSE                                                00062200
062300                  PERFORM 683-TAKE-FROM-ACCOUNT-2                 00062300
062400              END-IF                                              00062400
062500          END-IF                                                  00062500
062600      END-IF.                                                     00062600
062700*                                                                 00062700
062800  682-TAKE-FROM-ACCOUNT-1.                                        00062800
062900      ADD 1 TO MERGE-COUNT.                                       00062900
063000      MOVE ACCT-OUTGOING-TS(WS-ACCT-IDX-1, WS-SUB1)               00063000
063100          TO MERGE-TS(MERGE-COUNT).                               00063100
063200      IF WS-SUB1 = 1                                              00063200
063300          MOVE ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, 1)                00063300
063400              TO MERGE-AMT(MERGE-COUNT)                           00063400
063500      ELSE                                                        00063500
063600          COMPUTE MERGE-AMT(MERGE-COUNT) =                        00063600
063700              ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, WS-SUB1) -         00063700
063800              ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, WS-SUB1 - 1)       00063800
063900      END-IF.                                                     00063900
064000      ADD 1 TO WS-SUB1.                                           00064000
064100*                                                                 00064100
064200  683-TAKE-FROM-ACCOUNT-2.                                        00064200
064300      ADD 1 TO MERGE-COUNT.                                       00064300
064400      MOVE ACCT-OUTGOING-TS(WS-ACCT-IDX-2, WS-SUB2)               00064400
064500          TO MERGE-TS(MERGE-COUNT).                               00064500
064600      IF WS-SUB2 = 1                                              00064600
064700          MOVE ACCT-OUTGOING-CUM(WS-ACCT-IDX-2, 1)                00064700
064800              TO MERGE-AMT(MERGE-COUNT)                           00064800
064900      ELSE                                                        00064900
065000          COMPUTE MERGE-AMT(MERGE-COUNT) =                        00065000
065100              ACCT-OUTGOING-CUM(WS-ACCT-IDX-2, WS-SUB2) -         00065100
065200              ACCT-OUTGOING-CUM(WS-ACCT-IDX-2, WS-SUB2 - 1)       00065200
065300      END-IF.                                                     00065300
065400      ADD 1 TO WS-SUB2.                                           00065400
065500*                                                                 00065500
065600  685-REBUILD-CUMULATIVE-STEP.                                    00065600
065700      MOVE MERGE-TS(WS-SUB3)                                      00065700
065800          TO ACCT-OUTGOING-TS(WS-ACCT-IDX-1, WS-SUB3).            00065800
065900      IF WS-SUB3 = 1                                              00065900
066000          MOVE MERGE-AMT(1)                                       00066000
066100              TO ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, 1)              00066100
066200      ELSE                                                        00066200
066300          COMPUTE ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, WS-SUB3) =     00066300
066400              ACCT-OUTGOING-CUM(WS-ACCT-IDX-1, WS-SUB3 - 1)       00066400
066500              + MERGE-AMT(WS-SUB3)                                00066500
066600      END-IF.                                                     00066600
066700*                                                                 00066700
066800  690-REPOINT-PAYMENTS.                                           00066800
066900      PERFORM 691-REPOINT-STEP                                    00066900
067000          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > PAY-COUNT.  00067000
067100*                                                                 00067100
067200  691-REPOINT-STEP.                                               00067200
067300      IF PAY-FROM-ACCT(WS-SUB1) = CMD-ACCOUNT-2                   00067300
067400          MOVE CMD-ACCOUNT-1 TO PAY-FROM-ACCT(WS-SUB1)            00067400
067500      END-IF.                                                     00067500
067600      IF PAY-TO-ACCT(WS-SUB1) = CMD-ACCOUNT-2                     00067600
067700          MOVE CMD-ACCOUNT-1 TO PAY-TO-ACCT(WS-SUB1)              00067700
067800      END-IF.                                                     00067800
067900*                                                                 00067900
068000  695-REMOVE-ACCOUNT.                                             00068000
068100      PERFORM 696-SHIFT-ACCOUNTS-DOWN-STEP                        00068100
068200          VARYING WS-SUB1 FROM WS-ACCT-IDX-2 BY 1                 00068200
068300          UNTIL WS-SUB1 >= ACCT-COUNT.                            00068300
068400      SUBTRACT 1 FROM ACCT-COUNT.                                 00068400
068500*                                                                 00068500
068600  696-SHIFT-ACCOUNTS-DOWN-STEP.                                   00068600
068700      MOVE ACCT-ENTRY(WS-SUB1 + 1) TO ACCT-ENTRY(WS-SUB1).        00068700
068800*                                                                 00068800
068900***************************************************************   00068900
069000* OPEN/CLOSE/READ AND THE END-OF-FILE CONTROL-TOTAL SUMMARY.      00069000
069100***************************************************************   00069100
069200  700-OPEN-FILES.                                                 00069200
069300      OPEN INPUT  COMMAND-FILE                                    00069300
069400           OUTPUT REPORT-FILE.                                    00069400
069500      IF WS-CMDFILE-STATUS NOT = '00'                             00069500
069600          GO TO 990-OPEN-ERROR-RTN.                               00069600
069700      IF WS-RPTFILE-STATUS NOT = '00'                             00069700
069800          GO TO 990-OPEN-ERROR-RTN.                               00069800
069900      GO TO 700-EXIT.                                             00069900
070000*                                                                 00070000
070100  990-OPEN-ERROR-RTN.                                             00070100
070200      DISPLAY 'ERROR OPENING RUN FILES.  CMDFILE STATUS: '        00070200
070300              WS-CMDFILE-STATUS '  RPTFILE STATUS: '              00070300
070400              WS-RPTFILE-STATUS.                                  00070400
070500      DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'.            00070500
070600      MOVE 16 TO RETURN-CODE.                                     00070600
070700      MOVE 'Y' TO WS-CMD-EOF.                                     00070700
070800  700-EXIT.                                                       00070800
070900      EXIT.                                                       00070900
071000*                                                                 00071000
071100  710-READ-COMMAND-FILE.                                          00071100
071200      READ COMMAND-FILE INTO CMD-RECORD                           00071200
071300          AT END MOVE 'Y' TO WS-CMD-EOF                           00071300
071400      END-READ.                                                   00071400
071500      EVALUATE WS-CMDFILE-STATUS                                  00071500
071600          WHEN '00'                                               00071600
071700              CONTINUE                                            00071700
071800          WHEN '10'                                               00071800
071900              MOVE 'Y' TO WS-CMD-EOF                              00071900
072000          WHEN OTHER                                              00072000
072100              DISPLAY 'ERROR READING COMMAND FILE. STATUS: '      00072100
072200                      WS-CMDFILE-STATUS                           00072200
072300              MOVE 'Y' TO WS-CMD-EOF                              00072300
072400      END-EVALUATE.                                               00072400
072500*                                                                 00072500
072600  790-CLOSE-FILES.                                                00072600
072700      CLOSE COMMAND-FILE.                                         00072700
072800      CLOSE REPORT-FILE.                                          00072800
072900*                                                                 00072900
073000  850-REPORT-SUMMARY-TOTALS.                                      00073000
073100      MOVE 0 TO WS-TOTAL-BALANCE.                                 00073100
073200      PERFORM 851-SUM-BALANCES-STEP                               00073200
073300          VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > ACCT-COUNT. 00073300
073400      MOVE SPACES TO REPORT-LINE.                                 00073400
073500      MOVE 'SUMMARY' TO RPT-CMD-TYPE.                             00073500
073600      MOVE ACCT-COUNT TO WS-COUNT-EDIT-1.                         00073600
073700      MOVE WS-TOTAL-BALANCE TO WS-BALANCE-EDIT.                   00073700
073800      STRING 'ACCOUNTS OPEN=' WS-COUNT-EDIT-1                     00073800
073900          ' TOTAL BALANCE=' WS-BALANCE-EDIT                       00073900
074000          DELIMITED BY SIZE INTO RPT-RESULT.                      00074000
074100      PERFORM 295-WRITE-REPORT-LINE.                              00074100
074200*                                                                 00074200
074300  851-SUM-BALANCES-STEP.                                          00074300
074400      ADD ACCT-BALANCE(WS-SUB1) TO WS-TOTAL-BALANCE.              00074400
