000100***************************************************************   00000100
000200* PROPRIETARY MATERIALS - PROPERTY OF FIRST COMMONWEALTH BANK     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* COPYBOOK:  RPTLINE                                              00000500
000600*                                                                 00000600
000700* DESCRIPTIVE NAME - ONE LINE OF THE OVERNIGHT LEDGER ACTIVITY    00000700
000800*     REPORT.  ONE LINE IS WRITTEN FOR EACH COMMAND PROCESSED,    00000800
000900*     ECHOING THE COMMAND TYPE AND A RESULT MESSAGE, PLUS ONE     00000900
001000*     TRAILING SUMMARY LINE AT END OF FILE.                       00001000
001100*                                                                 00001100
001200* AMENDMENT HISTORY                                               00001200
001300*     DATE     INIT  REQUEST    DESCRIPTION                       00001300
001400*   03/11/87   RVH   CR-870311  ORIGINAL LAYOUT.                  00001400
001500*   09/02/91   TOK   CR-910820  WIDENED RESULT TEXT TO 60 BYTES   00001500
001600*                                 TO CARRY A RANKED LIST OF UP TO 00001600
001700*                                 SIX ACCOUNT IDS FOR TOPSPEND.   00001700
001800*   01/14/99   MDP   Y2K-0114   REVIEWED FOR YEAR 2000 - NO       00001800
001900*                                 2-DIGIT YEAR FIELDS ON THIS     00001900
002000*                                 RECORD, NO CHANGE REQUIRED.     00002000
002100*   07/19/03   BTK   CR-030719  NO LAYOUT CHANGE - REISSUED WITH  00002100
002200*                                 BNKPROC'S PERFORM/GO TO REWORK. 00002200
002300***************************************************************   00002300
002400 01  REPORT-LINE.                                                 00002400
002500     05  RPT-CMD-TYPE                PIC X(10).                   00002500
002600     05  FILLER                      PIC X(01) VALUE SPACE.       00002600
002700     05  RPT-RESULT                  PIC X(60).                   00002700
002800     05  FILLER                      PIC X(09) VALUE SPACES.      00002800
002900*                                                                 00002900
003000*    ALTERNATE VIEW OF THE RESULT TEXT AS SIX 10-BYTE ACCOUNT     00003000
003100*    ID SLOTS - USED ONLY WHEN BUILDING THE TOPSPEND RANKED       00003100
003200*    ACCOUNT LIST (SEE 230-PROCESS-TOPSPEND IN BNKPROC).          00003200
003300*                                                                 00003300
003400 01  RPT-RESULT-ACCT-VIEW REDEFINES REPORT-LINE.                  00003400
003500     05  FILLER                      PIC X(11).                   00003500
003600     05  RPT-RESULT-ACCT-ID          PIC X(10) OCCURS 6 TIMES.    00003600
003700     05  FILLER                      PIC X(09).                   00003700
