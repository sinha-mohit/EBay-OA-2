000100***************************************************************   00000100
000200* PROPRIETARY MATERIALS - PROPERTY OF FIRST COMMONWEALTH BANK     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* COPYBOOK:  ACCTTAB                                              00000500
000600*                                                                 00000600
000700* DESCRIPTIVE NAME - IN-MEMORY ACCOUNT MASTER TABLE FOR THE       00000700
000800*     OVERNIGHT LEDGER RUN.  ONE ENTRY PER ACCOUNT OPENED SO      00000800
000900*     FAR THIS RUN.  THE LEDGER HOLDS NO MASTER FILE BETWEEN      00000900
001000*     RUNS - THE TABLE IS BUILT FRESH FROM THE COMMAND FILE       00001000
001100*     EACH TIME BNKPROC EXECUTES.                                 00001100
001200*                                                                 00001200
001300*     EACH ACCOUNT CARRIES ITS OWN OUTGOING-TRANSFER HISTORY,     00001300
001400*     KEPT IN ASCENDING TIMESTAMP ORDER WITH A RUNNING            00001400
001500*     CUMULATIVE TOTAL, SO A "SPEND AS OF TIME T" QUERY IS A      00001500
001600*     SIMPLE WALK OF THE ACCOUNT'S OWN EVENT LIST.                00001600
001700*                                                                 00001700
001800* AMENDMENT HISTORY                                               00001800
001900*     DATE     INIT  REQUEST    DESCRIPTION                       00001900
002000*   03/11/87   RVH   CR-870311  ORIGINAL LAYOUT, 200 ACCOUNTS.    00002000
002100*   06/23/89   JDC   CR-890601  RAISED TABLE TO 500 ACCOUNTS      00002100
002200*                                 AND 200 OUTGOING EVENTS/ACCT    00002200
002300*                                 TO COVER PEAK OVERNIGHT VOLUME. 00002300
002400*   01/14/99   MDP   Y2K-0114   REVIEWED FOR YEAR 2000 - NO       00002400
002500*                                2-DIGIT YEAR FIELDS ON THIS      00002500
002600*                                RECORD, NO CHANGE REQUIRED.      00002600
002700*   07/19/03   BTK   CR-030719  ADDED FILLER TO THE OUTGOING      00002700
002800*                                EVENT ENTRY FOR FUTURE GROWTH.   00002800
002900***************************************************************   00002900
003000 01  ACCOUNT-TABLE.                                               00003000
003100     05  ACCT-COUNT                  PIC 9(04) COMP VALUE 0.      00003100
003200     05  FILLER                      PIC X(01) VALUE SPACE.       00003200
003300     05  ACCT-ENTRY OCCURS 500 TIMES.                             00003300
003400         10  ACCT-ID                 PIC X(10).                   00003400
003500         10  ACCT-BALANCE            PIC S9(11)V99 COMP-3.        00003500
003600         10  ACCT-OUTGOING-COUNT     PIC 9(04) COMP.              00003600
003700         10  ACCT-OUTGOING-EVENT OCCURS 200 TIMES.                00003700
003800             15  ACCT-OUTGOING-TS    PIC 9(09).                   00003800
003900             15  ACCT-OUTGOING-CUM   PIC S9(11)V99 COMP-3.        00003900
004000             15  FILLER              PIC X(01).                   00004000
004100         10  FILLER                  PIC X(05).                   00004100
