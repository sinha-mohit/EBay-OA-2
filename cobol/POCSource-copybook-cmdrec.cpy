000100***************************************************************   00000100
000200* PROPRIETARY MATERIALS - PROPERTY OF FIRST COMMONWEALTH BANK     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* COPYBOOK:  CMDREC                                               00000500
000600*                                                                 00000600
000700* DESCRIPTIVE NAME - LEDGER COMMAND RECORD, ONE PER BANKING       00000700
000800*     ACTION READ FROM THE OVERNIGHT COMMAND FILE.  RECORDS       00000800
000900*     ARE APPLIED IN THE ORDER THEY APPEAR ON THE FILE - THAT     00000900
001000*     ORDER IS TAKEN AS THE ARRIVAL/TIME ORDER OF THE DAY'S       00001000
001100*     BANKING ACTIVITY.                                           00001100
001200*                                                                 00001200
001300* AMENDMENT HISTORY                                               00001300
001400*     DATE     INIT  REQUEST    DESCRIPTION                       00001400
001500*   03/11/87   RVH   CR-870311  ORIGINAL LAYOUT.                  00001500
001600*   09/02/91   TOK   CR-910820  ADDED CMD-CASHBACK-PCT FOR THE    00001600
001700*                                SCHEDULE COMMAND.                00001700
001800*   01/14/99   MDP   Y2K-0114   REVIEWED FOR YEAR 2000 - NO       00001800
001900*                                2-DIGIT YEAR FIELDS ON THIS      00001900
002000*                                RECORD, NO CHANGE REQUIRED.      00002000
002100*   07/19/03   BTK   CR-030719  NO LAYOUT CHANGE - REISSUED WITH  00002100
002200*                                BNKPROC'S PERFORM/GO TO REWORK.  00002200
002300***************************************************************   00002300
002400 01  CMD-RECORD.                                                  00002400
002500     05  CMD-TYPE                   PIC X(10).                    00002500
002600     05  CMD-TIMESTAMP               PIC 9(09).                   00002600
002700     05  CMD-ACCOUNT-1               PIC X(10).                   00002700
002800     05  CMD-ACCOUNT-2               PIC X(10).                   00002800
002900     05  CMD-AMOUNT                  PIC 9(09).                   00002900
003000     05  CMD-CASHBACK-PCT            PIC 9(03)V99.                00003000
003100     05  CMD-TOPN                    PIC 9(04).                   00003100
003200     05  CMD-PAYMENT-ID              PIC X(10).                   00003200
003300     05  FILLER                      PIC X(13).                   00003300
003400*                                                                 00003400
003500*    ALTERNATE VIEW OF THE CASHBACK PERCENTAGE AS SEPARATE        00003500
003600*    WHOLE/FRACTION DIGITS - USED WHEN ECHOING THE PERCENTAGE     00003600
003700*    ON A SCHEDULE REPORT LINE.                                   00003700
003800*                                                                 00003800
003900 01  CMD-RECORD-PCT-VIEW REDEFINES CMD-RECORD.                    00003900
004000     05  FILLER                      PIC X(48).                   00004000
004100     05  CMD-PCT-WHOLE                PIC 9(03).                  00004100
004200     05  CMD-PCT-FRAC                 PIC 9(02).                  00004200
004300     05  FILLER                      PIC X(27).                   00004300
