000100***************************************************************   00000100
000200* PROPRIETARY MATERIALS - PROPERTY OF FIRST COMMONWEALTH BANK     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************   00000400
000500* COPYBOOK:  PAYTAB                                               00000500
000600*                                                                 00000600
000700* DESCRIPTIVE NAME - IN-MEMORY SCHEDULED-PAYMENT TABLE FOR THE    00000700
000800*     OVERNIGHT LEDGER RUN.  ONE ENTRY PER PAYMENT SCHEDULED      00000800
000900*     SO FAR THIS RUN.  PAY-ID IS ASSIGNED SEQUENTIALLY BY        00000900
001000*     THIS PROGRAM (PAY0000001, PAY0000002, ...) IN THE ORDER     00001000
001100*     SCHEDULE COMMANDS SUCCEED, SO THE REPORT IS REPRODUCIBLE    00001100
001200*     FROM ONE RUN TO THE NEXT ON THE SAME INPUT.                 00001200
001300*                                                                 00001300
001400* AMENDMENT HISTORY                                               00001400
001500*     DATE     INIT  REQUEST    DESCRIPTION                       00001500
001600*   09/02/91   TOK   CR-910820  ORIGINAL LAYOUT - CASHBACK        00001600
001700*                                 PAYMENT SCHEDULING ADDED TO     00001700
001800*                                 THE LEDGER RUN.                 00001800
001900*   01/14/99   MDP   Y2K-0114   REVIEWED FOR YEAR 2000 - NO       00001900
002000*                                2-DIGIT YEAR FIELDS ON THIS      00002000
002100*                                RECORD, NO CHANGE REQUIRED.      00002100
002200*   02/06/01   BTK   CR-010206  NO LAYOUT CHANGE - REISSUED WITH  00002200
002300*                                BNKPROC'S UPSI-0 RERUN SWITCH.   00002300
002400***************************************************************   00002400
002500 01  PAYMENT-TABLE.                                               00002500
002600     05  PAY-COUNT                   PIC 9(04) COMP VALUE 0.      00002600
002700     05  PAY-NEXT-SEQ                PIC 9(07) COMP VALUE 0.      00002700
002800     05  FILLER                      PIC X(01) VALUE SPACE.       00002800
002900     05  PAY-ENTRY OCCURS 500 TIMES.                              00002900
003000         10  PAY-ID                  PIC X(10).                   00003000
003100         10  PAY-ID-PARTS REDEFINES PAY-ID.                       00003100
003200             15  PAY-ID-PREFIX       PIC X(03).                   00003200
003300             15  PAY-ID-SEQ          PIC 9(07).                   00003300
003400         10  PAY-FROM-ACCT           PIC X(10).                   00003400
003500         10  PAY-TO-ACCT             PIC X(10).                   00003500
003600         10  PAY-SCHEDULED-AT        PIC 9(09).                   00003600
003700         10  PAY-AMOUNT              PIC S9(11)V99 COMP-3.        00003700
003800         10  PAY-CASHBACK-PCT        PIC 9(03)V99.                00003800
003900         10  PAY-STATUS              PIC X(09).                   00003900
004000             88  PAY-STATUS-SCHEDULED     VALUE 'SCHEDULED'.      00004000
004100             88  PAY-STATUS-PROCESSED     VALUE 'PROCESSED'.      00004100
004200             88  PAY-STATUS-FAILED        VALUE 'FAILED   '.      00004200
004300         10  FILLER                  PIC X(05).                   00004300
